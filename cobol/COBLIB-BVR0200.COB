      *====================================================             00000100
       IDENTIFICATION                            DIVISION.              00000200
      *====================================================             00000300
       PROGRAM-ID.     BVR0200.                                         00000400
       AUTHOR.         LUIZ FERNANDO CARVALHO.                          00000500
       INSTALLATION.   FOURSYS - SISTEMAS DE RECURSOS HUMANOS.          00000600
       DATE-WRITTEN.   22/01/94.                                        00000700
       DATE-COMPILED.                                                   00000800
       SECURITY.       CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO       00000900
                       DE PESSOAL. PROIBIDA A REPRODUCAO.               00001000
      *===================================================*             00001100
      *  AUTOR   : LUIZ FERNANDO CARVALHO                 *             00001200
      *  EMPRESA : FOURSYS                                *             00001300
      *  OBJETIVO: LER O ARQUIVO UNIFICADO DE FUNCIONA-   *             00001400
      *            RIOS (FUNARQ, GERADO PELO BVR0100),    *             00001500
      *            APLICAR AS REGRAS DE ELEGIBILIDADE AO  *             00001600
      *            VALE ALIMENTACAO/REFEICAO, CALCULAR O  *             00001700
      *            AJUSTE POR SINDICATO E O VALOR FINAL   *             00001800
      *            DO BENEFICIO, GRAVAR O DETALHE (FUN-   *             00001900
      *            PROC) E IMPRIMIR O RESUMO GERENCIAL    *             00002000
      *            (RELRESU) COM QUEBRA POR SINDICATO E   *             00002100
      *            DISTRIBUICAO DOS MOTIVOS DE INELEGI-   *             00002200
      *            BILIDADE.                              *             00002300
      *---------------------------------------------------*             00002400
      *  ARQUIVOS:                                        *             00002500
      *  DDNAME             I/O           INCLUDE/BOOK    *             00002600
      *  FUNARQ              I             WEMPFUN        *             00002700
      *  FUNPROC             O             WEMPPRO        *             00002800
      *  RELRESU             O             (SEM BOOK)     *             00002900
      *===================================================*             00003000
      *----------------------------------------------------             00003100
      * HISTORICO DE ALTERACOES                                         00003200
      *----------------------------------------------------             00003300
      * DD/MM/AA  QUEM  CHAMADO   DESCRICAO                             00003400
      * --------  ----  --------  ---------------------------           00003500
      * 22/01/94  LFC   RH-0078   VERSAO ORIGINAL - LE FUNARQ,          00003600
      *                           TESTA CARGO E SITUACAO, GRAVA         00003700
      *                           FUNPROC. SEM CALCULO DE VALOR.        00003800
      * 30/03/94  LFC   RH-0081   INCLUIDA REGRA DE LOCALIZACAO         00003900
      *                           (SINDICATO = EXTERIOR).               00004000
      * 12/05/94  LFC   RH-0084   INCLUIDO CALCULO DO AJUSTE POR        00004100
      *                           SINDICATO E DO VALOR FINAL DO         00004200
      *                           BENEFICIO (TABELA SP/RJ/PR/RS).       00004300
      * 05/06/95  LFC   RH-0090   INCLUIDO RESUMO GERENCIAL COM         00004400
      *                           QUEBRA POR SINDICATO (RELRESU).       00004500
      * 19/09/95  LFC   RH-0095   INCLUIDA DISTRIBUICAO DOS MOTI-       00004600
      *                           VOS DE INELEGIBILIDADE NO FIM         00004700
      *                           DO RELATORIO DE RESUMO.               00004800
      * 11/07/96  VNL   RH-0104   VALOR BASE NAO-NUMERICO PASSA A       00004900
      *                           SER TRATADO COMO ZERO (ANTES          00005000
      *                           ABORTAVA O JOB).                      00005100
      * 19/11/98  VNL   RH-Y2K01  REVISAO GERAL Y2K - PROGRAMA NAO      00005200
      *                           MANIPULA DATA, SEM IMPACTO. TESTE     00005300
      *                           DE VIRADA DE SECULO EXECUTADO.        00005400
      * 08/02/99  VNL   RH-0118   CAMPOS DE ENTRADA DO FUNPROC RE-      00005500
      *                           NOMEADOS (COPY WEMPFUN REPLACING)     00005600
      *                           PARA ELIMINAR AMBIGUIDADE COM OS      00005700
      *                           CAMPOS DE FD-FUNARQ.                  00005800
      * 14/04/00  VNL   RH-0128   FORMATACAO DO CUSTO TOTAL E DO        00005900
      *                           TOTAL POR SINDICATO NO RELATORIO      00006000
      *                           AJUSTADA PARA R$ COM VIRGULA DE-      00006100
      *                           CIMAL (PARAGRAFO 4150), SEM MEXER     00006200
      *                           NO PONTO DECIMAL DO SISTEMA.          00006300
      * 30/08/01  VNL   RH-0141   AMPLIADA RESERVA DO LAYOUT DE         00006400
      *                           SAIDA (VIDE COPYBOOK WEMPPRO).        00006500
       * 22/02/02  VNL   RH-0153   FORMATACAO DE MOEDA REFEITA COM      00006600
       *                           DECIMAL-POINT IS COMMA (SPECIAL-     00006700
       *                           NAMES), SUBSTITUINDO A ROTINA DE     00006800
       *                           INSPECT DA RH-0128, QUE NAO SEGUIA   00006900
       *                           O PADRAO DA CASA. PARAGRAFO 4150     00007000
       *                           SIMPLIFICADO - MOVE DIRETO PARA      00007100
       *                           CAMPO EDITADO, SEM INSPECT.          00007200
       * 05/03/02  VNL   RH-0154   CORRIGIDA COMPARACAO DE CARGO        00007300
       *                           ESTAGIARIO E SINDICATO EXTERIOR -    00007400
       *                           LITERAIS SEM ACENTO NUNCA CASAVAM    00007500
       *                           COM O CAMPO DE ENTRADA (COM ACEN-    00007600
       *                           TO), CLASSIFICANDO ERRADO COMO       00007700
       *                           ELEGIVEL. VIDE COPYBOOK WEMPFUN.     00007800
      *----------------------------------------------------             00007900
      *====================================================             00008000
       ENVIRONMENT                               DIVISION.              00008100
      *====================================================             00008200
       CONFIGURATION                             SECTION.               00008300
       SPECIAL-NAMES.                                                   00008400
           DECIMAL-POINT IS COMMA.                                      00008500
                                                                        00008600
       INPUT-OUTPUT                              SECTION.               00008700
       FILE-CONTROL.                                                    00008800
           SELECT FUNARQ  ASSIGN TO FUNARQ                              00008900
               FILE STATUS IS WRK-FS-FUNARQ.                            00009000
                                                                        00009100
           SELECT FUNPROC ASSIGN TO FUNPROC                             00009200
               FILE STATUS IS WRK-FS-FUNPROC.                           00009300
                                                                        00009400
           SELECT RELRESU ASSIGN TO RELRESU                             00009500
               FILE STATUS IS WRK-FS-RELRESU.                           00009600
                                                                        00009700
      *====================================================             00009800
       DATA                                      DIVISION.              00009900
      *====================================================             00010000
      *-----------------------------------------------------            00010100
       FILE                                      SECTION.               00010200
      *-----------------------------------------------------            00010300
       FD FUNARQ                                                        00010400
           RECORDING MODE IS F                                          00010500
           LABEL RECORD IS STANDARD                                     00010600
           BLOCK CONTAINS 0 RECORDS.                                    00010700
      *----------LRECL 130 - ARQUIVO UNIFICADO (DO BVR0100)-            00010800
       01 FD-FUNARQ.                                                    00010900
           COPY WEMPFUN.                                                00011000
                                                                        00011100
       FD FUNPROC                                                       00011200
           RECORDING MODE IS F                                          00011300
           LABEL RECORD IS STANDARD                                     00011400
           BLOCK CONTAINS 0 RECORDS.                                    00011500
      *----------LRECL 206 - DETALHE PROCESSADO-------------            00011600
           COPY WEMPPRO.                                                00011700
                                                                        00011800
       FD RELRESU                                                       00011900
           RECORDING MODE IS F                                          00012000
           LABEL RECORD IS STANDARD                                     00012100
           BLOCK CONTAINS 0 RECORDS.                                    00012200
      *----------LRECL 132 - RESUMO GERENCIAL (IMPRESSAO)---            00012300
       01 FD-RELRESU                PIC X(132).                         00012400
                                                                        00012500
      *-----------------------------------------------------            00012600
       WORKING-STORAGE                           SECTION.               00012700
      *-----------------------------------------------------            00012800
           COPY WLOGERR.                                                00012900
      *-----------------------------------------------------            00013000
       01 FILLER PIC X(48) VALUE                                        00013100
           '--------------VARIAVEIS PARA FILE STATUS-----'.             00013200
      *-----------------------------------------------------            00013300
       77 WRK-FS-FUNARQ         PIC 9(02).                              00013400
       77 WRK-FS-FUNPROC        PIC 9(02).                              00013500
       77 WRK-FS-RELRESU        PIC 9(02).                              00013600
      *-----------------------------------------------------            00013700
       01 FILLER PIC X(48) VALUE                                        00013800
           '--------------VARIAVEIS DE CONTROLE----------'.             00013900
      *-----------------------------------------------------            00014000
       77 WRK-TOTAL-FUNCIONARIOS        PIC 9(05) COMP VALUE ZERO.      00014100
       77 WRK-FUNCIONARIOS-ELEGIVEIS    PIC 9(05) COMP VALUE ZERO.      00014200
       77 WRK-FUNCIONARIOS-INELEGIVEIS  PIC 9(05) COMP VALUE ZERO.      00014300
       77 WRK-TOTAL-BENEFICIO-GERAL     PIC 9(08)V99 VALUE ZERO.        00014400
       77 WRK-VALOR-BASE-EFETIVO        PIC 9(05)V99 VALUE ZERO.        00014500
       77 WRK-SUB-SIND                  PIC 9(01) COMP VALUE ZERO.      00014600
       77 WRK-SUB-MOT                   PIC 9(01) COMP VALUE ZERO.      00014700
       77 WRK-MOTIVO-PONTEIRO           PIC 9(02) COMP VALUE 1.         00014800
       77 WRK-MOTIVO-TAM                PIC 9(02) COMP VALUE ZERO.      00014900
       77 WRK-MOTIVO-ATUAL              PIC X(22) VALUE SPACES.         00015000
       77 WRK-ACHOU-SIND                PIC X(01) VALUE 'N'.            00015100
           88 WRK-SIND-ACHADO               VALUE 'S'.                  00015200
           88 WRK-SIND-NAO-ACHADO           VALUE 'N'.                  00015300
      *-----------------------------------------------------            00015400
       01 FILLER PIC X(48) VALUE                                        00015500
           '--------------AREA DE FORMATACAO DE MOEDA----'.             00015600
      *-----------------------------------------------------            00015700
       77 WRK-MOEDA-VALOR          PIC 9(08)V99 VALUE ZERO.             00015800
       77 WRK-MOEDA-EDITADA-BR    PIC ZZ.ZZZ.ZZ9,99.                    00015900
      *-----------------------------------------------------            00016000
       01 FILLER PIC X(48) VALUE                                        00016100
           '--------------TABELA DE AJUSTE POR SINDICATO-'.             00016200
      *-----------------------------------------------------            00016300
       01 WTB-SINDICATO-TAB.                                            00016400
           05 WTB-SINDICATO-ENTRY OCCURS 4 TIMES.                       00016500
               10 WTB-SIND-CODIGO   PIC X(02).                          00016600
               10 WTB-SIND-AJUSTE   PIC 9(03)V99.                       00016700
               10 WTB-SIND-QTDE     PIC 9(05) COMP VALUE ZERO.          00016800
               10 WTB-SIND-TOTAL    PIC 9(08)V99 VALUE ZERO.            00016900
      *-----------------------------------------------------            00017000
       01 FILLER PIC X(48) VALUE                                        00017100
           '--------------TABELA DE MOTIVOS DE INELEGIB.-'.             00017200
      *-----------------------------------------------------            00017300
       01 WTB-MOTIVOS-TAB.                                              00017400
           05 WTB-MOTIVO-ENTRY OCCURS 6 TIMES.                          00017500
               10 WTB-MOTIVO-TEXTO  PIC X(30).                          00017600
               10 WTB-MOTIVO-QTDE   PIC 9(05) COMP VALUE ZERO.          00017700
      *-----------------------------------------------------            00017800
       01 FILLER PIC X(48) VALUE                                        00017900
           '--------------LINHAS DO RELATORIO DE RESUMO--'.             00018000
      *-----------------------------------------------------            00018100
       01 WRK-LINHA-TITULO.                                             00018200
           05 FILLER PIC X(132) VALUE                                   00018300
               'RESUMO DO PROCESSAMENTO DE BENEFICIOS'.                 00018400
       01 WRK-LINHA-TITULO-SIND.                                        00018500
           05 FILLER PIC X(132) VALUE 'RESUMO POR SINDICATO'.           00018600
       01 WRK-LINHA-TITULO-MOT.                                         00018700
           05 FILLER PIC X(132) VALUE                                   00018800
               'MOTIVOS DE INELEGIBILIDADE'.                            00018900
       01 WRK-LINHA-BRANCO.                                             00019000
           05 FILLER PIC X(132) VALUE SPACES.                           00019100
       01 WRK-LINHA-TOTFUNC.                                            00019200
           05 FILLER PIC X(31) VALUE                                    00019300
               'TOTAL DE FUNCIONARIOS........: '.                       00019400
           05 WRK-ED-TOTFUNC        PIC ZZZZ9.                          00019500
           05 FILLER PIC X(96) VALUE SPACES.                            00019600
       01 WRK-LINHA-ELEG.                                               00019700
           05 FILLER PIC X(31) VALUE                                    00019800
               'FUNCIONARIOS ELEGIVEIS.......: '.                       00019900
           05 WRK-ED-ELEG           PIC ZZZZ9.                          00020000
           05 FILLER PIC X(96) VALUE SPACES.                            00020100
       01 WRK-LINHA-INELEG.                                             00020200
           05 FILLER PIC X(31) VALUE                                    00020300
               'FUNCIONARIOS INELEGIVEIS.....: '.                       00020400
           05 WRK-ED-INELEG         PIC ZZZZ9.                          00020500
           05 FILLER PIC X(96) VALUE SPACES.                            00020600
       01 WRK-LINHA-CUSTO.                                              00020700
           05 FILLER PIC X(31) VALUE                                    00020800
               'CUSTO TOTAL DOS BENEFICIOS...: '.                       00020900
           05 FILLER PIC X(03) VALUE 'R$ '.                             00021000
           05 WRK-ED-CUSTO          PIC X(13).                          00021100
           05 FILLER PIC X(85) VALUE SPACES.                            00021200
       01 WRK-LINHA-SINDICATO.                                          00021300
           05 FILLER PIC X(02) VALUE SPACES.                            00021400
           05 WRK-ED-SIND-COD       PIC X(02).                          00021500
           05 FILLER PIC X(02) VALUE SPACES.                            00021600
           05 FILLER PIC X(14) VALUE 'FUNCIONARIOS: '.                  00021700
           05 WRK-ED-SIND-QTDE      PIC ZZZZ9.                          00021800
           05 FILLER PIC X(03) VALUE SPACES.                            00021900
           05 FILLER PIC X(07) VALUE 'TOTAL: '.                         00022000
           05 FILLER PIC X(03) VALUE 'R$ '.                             00022100
           05 WRK-ED-SIND-TOTAL     PIC X(13).                          00022200
           05 FILLER PIC X(81) VALUE SPACES.                            00022300
       01 WRK-LINHA-MOTIVO.                                             00022400
           05 FILLER PIC X(02) VALUE SPACES.                            00022500
           05 WRK-ED-MOTIVO-TEXTO   PIC X(30).                          00022600
           05 FILLER PIC X(02) VALUE SPACES.                            00022700
           05 WRK-ED-MOTIVO-QTDE    PIC ZZZZ9.                          00022800
           05 FILLER PIC X(93) VALUE SPACES.                            00022900
      *====================================================             00023000
       PROCEDURE                                 DIVISION.              00023100
      *====================================================             00023200
      *-----------------------------------------------------            00023300
       0000-PRINCIPAL                             SECTION.              00023400
      *-----------------------------------------------------            00023500
           PERFORM 1000-INICIALIZAR.                                    00023600
           PERFORM 2000-PROCESSAR UNTIL WRK-FS-FUNARQ EQUAL 10.         00023700
           PERFORM 4000-IMPRIMIR-RESUMO.                                00023800
           PERFORM 3900-FINALIZAR.                                      00023900
           STOP RUN.                                                    00024000
      *-----------------------------------------------------            00024100
       0000-99-FIM.                                  EXIT.              00024200
      *-----------------------------------------------------            00024300
                                                                        00024400
      *-----------------------------------------------------            00024500
       1000-INICIALIZAR                           SECTION.              00024600
      *-----------------------------------------------------            00024700
           OPEN INPUT FUNARQ.                                           00024800
           IF WRK-FS-FUNARQ NOT EQUAL 0                                 00024900
               MOVE 'BVR0200'            TO WRK-PROGRAMA                00025000
               MOVE '1000'               TO WRK-SECAO                   00025100
               MOVE 'ERRO NO OPEN FUNARQ'  TO WRK-MENSAGEM              00025200
               MOVE WRK-FS-FUNARQ        TO WRK-STATUS                  00025300
               PERFORM 9900-ABEND                                       00025400
           END-IF.                                                      00025500
           OPEN OUTPUT FUNPROC.                                         00025600
           IF WRK-FS-FUNPROC NOT EQUAL 0                                00025700
               MOVE 'BVR0200'            TO WRK-PROGRAMA                00025800
               MOVE '1000'               TO WRK-SECAO                   00025900
               MOVE 'ERRO NO OPEN FUNPROC' TO WRK-MENSAGEM              00026000
               MOVE WRK-FS-FUNPROC       TO WRK-STATUS                  00026100
               PERFORM 9900-ABEND                                       00026200
           END-IF.                                                      00026300
           OPEN OUTPUT RELRESU.                                         00026400
           IF WRK-FS-RELRESU NOT EQUAL 0                                00026500
               MOVE 'BVR0200'            TO WRK-PROGRAMA                00026600
               MOVE '1000'               TO WRK-SECAO                   00026700
               MOVE 'ERRO NO OPEN RELRESU' TO WRK-MENSAGEM              00026800
               MOVE WRK-FS-RELRESU       TO WRK-STATUS                  00026900
               PERFORM 9900-ABEND                                       00027000
           END-IF.                                                      00027100
           PERFORM 1100-CARREGAR-TABELA-SINDICATO.                      00027200
           PERFORM 1200-CARREGAR-TABELA-MOTIVOS.                        00027300
           PERFORM 1300-LER-FUNARQ.                                     00027400
      *-----------------------------------------------------            00027500
       1000-99-FIM.                                  EXIT.              00027600
      *-----------------------------------------------------            00027700
                                                                        00027800
      *-----------------------------------------------------            00027900
       1100-CARREGAR-TABELA-SINDICATO             SECTION.              00028000
      *-----------------------------------------------------            00028100
           MOVE 'SP'    TO WTB-SIND-CODIGO (1).                         00028200
           MOVE 050,00  TO WTB-SIND-AJUSTE (1).                         00028300
           MOVE 'RJ'    TO WTB-SIND-CODIGO (2).                         00028400
           MOVE 070,00  TO WTB-SIND-AJUSTE (2).                         00028500
           MOVE 'PR'    TO WTB-SIND-CODIGO (3).                         00028600
           MOVE 060,00  TO WTB-SIND-AJUSTE (3).                         00028700
           MOVE 'RS'    TO WTB-SIND-CODIGO (4).                         00028800
           MOVE 080,00  TO WTB-SIND-AJUSTE (4).                         00028900
      *-----------------------------------------------------            00029000
       1100-99-FIM.                                  EXIT.              00029100
      *-----------------------------------------------------            00029200
                                                                        00029300
      *-----------------------------------------------------            00029400
       1200-CARREGAR-TABELA-MOTIVOS               SECTION.              00029500
      *-----------------------------------------------------            00029600
           MOVE 'Cargo: Estagirio'                                     00029700
               TO WTB-MOTIVO-TEXTO (1).                                 00029800
           MOVE 'Cargo: Aprendiz'                                       00029900
               TO WTB-MOTIVO-TEXTO (2).                                 00030000
           MOVE 'Cargo: Diretor'                                        00030100
               TO WTB-MOTIVO-TEXTO (3).                                 00030200
           MOVE 'Status: Afastado'                                      00030300
               TO WTB-MOTIVO-TEXTO (4).                                 00030400
           MOVE 'Status: Demitido'                                      00030500
               TO WTB-MOTIVO-TEXTO (5).                                 00030600
           MOVE 'Localizao: Exterior'                                 00030700
               TO WTB-MOTIVO-TEXTO (6).                                 00030800
      *-----------------------------------------------------            00030900
       1200-99-FIM.                                  EXIT.              00031000
      *-----------------------------------------------------            00031100
                                                                        00031200
      *-----------------------------------------------------            00031300
       1300-LER-FUNARQ                            SECTION.              00031400
      *-----------------------------------------------------            00031500
           READ FUNARQ.                                                 00031600
      *-----------------------------------------------------            00031700
       1300-99-FIM.                                  EXIT.              00031800
      *-----------------------------------------------------            00031900
                                                                        00032000
      *-----------------------------------------------------            00032100
       2000-PROCESSAR                             SECTION.              00032200
      *-----------------------------------------------------            00032300
           PERFORM 2100-INICIALIZAR-REGISTRO-SAIDA.                     00032400
           PERFORM 2200-VERIFICAR-CARGO.                                00032500
           PERFORM 2300-VERIFICAR-SITUACAO.                             00032600
           PERFORM 2400-VERIFICAR-LOCALIZACAO.                          00032700
           PERFORM 2500-CALCULAR-BENEFICIO.                             00032800
           PERFORM 2600-GRAVAR-DETALHE.                                 00032900
           PERFORM 2700-ACUMULAR-RESUMO.                                00033000
           PERFORM 1300-LER-FUNARQ.                                     00033100
      *-----------------------------------------------------            00033200
       2000-99-FIM.                                  EXIT.              00033300
      *-----------------------------------------------------            00033400
                                                                        00033500
      *-----------------------------------------------------            00033600
       2100-INICIALIZAR-REGISTRO-SAIDA            SECTION.              00033700
      *-----------------------------------------------------            00033800
           MOVE FD-FUNARQ            TO WEP-ENTRADA.                    00033900
           SET WEP-ELEGIVEL-SIM         TO TRUE.                        00034000
           MOVE SPACES                TO WEP-MOTIVO-INELEGIBILIDADE.    00034100
           MOVE 1                      TO WRK-MOTIVO-PONTEIRO.          00034200
           MOVE ZERO                   TO WEP-AJUSTE-SINDICATO.         00034300
           MOVE ZERO                   TO WEP-VALOR-BENEF-FINAL.        00034400
      *-----------------------------------------------------            00034500
       2100-99-FIM.                                  EXIT.              00034600
      *-----------------------------------------------------            00034700
                                                                        00034800
      *-----------------------------------------------------            00034900
       2200-VERIFICAR-CARGO                       SECTION.              00035000
      *-----------------------------------------------------            00035100
           EVALUATE TRUE                                                00035200
             WHEN FD-CARGO-ESTAGIARIO                                   00035300
               MOVE 'Cargo: Estagirio'  TO WRK-MOTIVO-ATUAL            00035400
               MOVE 17                   TO WRK-MOTIVO-TAM              00035500
               PERFORM 2450-ACUMULAR-MOTIVO                             00035600
               ADD 1 TO WTB-MOTIVO-QTDE (1)                             00035700
             WHEN FD-CARGO-APRENDIZ                                     00035800
               MOVE 'Cargo: Aprendiz'    TO WRK-MOTIVO-ATUAL            00035900
               MOVE 15                   TO WRK-MOTIVO-TAM              00036000
               PERFORM 2450-ACUMULAR-MOTIVO                             00036100
               ADD 1 TO WTB-MOTIVO-QTDE (2)                             00036200
             WHEN FD-CARGO-DIRETOR                                      00036300
               MOVE 'Cargo: Diretor'     TO WRK-MOTIVO-ATUAL            00036400
               MOVE 14                   TO WRK-MOTIVO-TAM              00036500
               PERFORM 2450-ACUMULAR-MOTIVO                             00036600
               ADD 1 TO WTB-MOTIVO-QTDE (3)                             00036700
             WHEN OTHER                                                 00036800
               CONTINUE                                                 00036900
           END-EVALUATE.                                                00037000
      *-----------------------------------------------------            00037100
       2200-99-FIM.                                  EXIT.              00037200
      *-----------------------------------------------------            00037300
                                                                        00037400
      *-----------------------------------------------------            00037500
       2300-VERIFICAR-SITUACAO                    SECTION.              00037600
      *-----------------------------------------------------            00037700
           EVALUATE TRUE                                                00037800
             WHEN FD-SITUACAO-AFASTADO                                  00037900
               MOVE 'Status: Afastado'   TO WRK-MOTIVO-ATUAL            00038000
               MOVE 16                   TO WRK-MOTIVO-TAM              00038100
               PERFORM 2450-ACUMULAR-MOTIVO                             00038200
               ADD 1 TO WTB-MOTIVO-QTDE (4)                             00038300
             WHEN FD-SITUACAO-DEMITIDO                                  00038400
               MOVE 'Status: Demitido'   TO WRK-MOTIVO-ATUAL            00038500
               MOVE 16                   TO WRK-MOTIVO-TAM              00038600
               PERFORM 2450-ACUMULAR-MOTIVO                             00038700
               ADD 1 TO WTB-MOTIVO-QTDE (5)                             00038800
             WHEN OTHER                                                 00038900
               CONTINUE                                                 00039000
           END-EVALUATE.                                                00039100
      *-----------------------------------------------------            00039200
       2300-99-FIM.                                  EXIT.              00039300
      *-----------------------------------------------------            00039400
                                                                        00039500
      *-----------------------------------------------------            00039600
       2400-VERIFICAR-LOCALIZACAO                 SECTION.              00039700
      *-----------------------------------------------------            00039800
           IF FD-SINDICATO-EXTERIOR                                     00039900
               MOVE 'Localizao: Exterior' TO WRK-MOTIVO-ATUAL         00040000
               MOVE 21                      TO WRK-MOTIVO-TAM           00040100
               PERFORM 2450-ACUMULAR-MOTIVO                             00040200
               ADD 1 TO WTB-MOTIVO-QTDE (6)                             00040300
           END-IF.                                                      00040400
      *-----------------------------------------------------            00040500
       2400-99-FIM.                                  EXIT.              00040600
      *-----------------------------------------------------            00040700
                                                                        00040800
      *-----------------------------------------------------            00040900
       2450-ACUMULAR-MOTIVO                       SECTION.              00041000
      *-----------------------------------------------------            00041100
           IF WEP-MOTIVO-INELEGIBILIDADE EQUAL SPACES                   00041200
               STRING WRK-MOTIVO-ATUAL (1:WRK-MOTIVO-TAM)               00041300
                       DELIMITED BY SIZE                                00041400
                   INTO WEP-MOTIVO-INELEGIBILIDADE                      00041500
                   WITH POINTER WRK-MOTIVO-PONTEIRO                     00041600
           ELSE                                                         00041700
               STRING '; '  DELIMITED BY SIZE                           00041800
                      WRK-MOTIVO-ATUAL (1:WRK-MOTIVO-TAM)               00041900
                       DELIMITED BY SIZE                                00042000
                   INTO WEP-MOTIVO-INELEGIBILIDADE                      00042100
                   WITH POINTER WRK-MOTIVO-PONTEIRO                     00042200
           END-IF.                                                      00042300
           SET WEP-ELEGIVEL-NAO TO TRUE.                                00042400
      *-----------------------------------------------------            00042500
       2450-99-FIM.                                  EXIT.              00042600
      *-----------------------------------------------------            00042700
                                                                        00042800
      *-----------------------------------------------------            00042900
       2500-CALCULAR-BENEFICIO                    SECTION.              00043000
      *-----------------------------------------------------            00043100
           IF WEP-ELEGIVEL-SIM                                          00043200
               PERFORM 2510-VALIDAR-VALOR-BASE                          00043300
               PERFORM 2520-BUSCAR-AJUSTE-SINDICATO                     00043400
               ADD WRK-VALOR-BASE-EFETIVO TO WEP-VALOR-BENEF-FINAL      00043500
               ADD WEP-AJUSTE-SINDICATO   TO WEP-VALOR-BENEF-FINAL      00043600
               PERFORM 2530-ACUMULAR-SINDICATO                          00043700
           END-IF.                                                      00043800
      *-----------------------------------------------------            00043900
       2500-99-FIM.                                  EXIT.              00044000
      *-----------------------------------------------------            00044100
                                                                        00044200
      *-----------------------------------------------------            00044300
       2510-VALIDAR-VALOR-BASE                    SECTION.              00044400
      *-----------------------------------------------------            00044500
           MOVE ZERO TO WRK-VALOR-BASE-EFETIVO.                         00044600
           IF FD-VALOR-BENEF-BASE-R IS NUMERIC                          00044700
               MOVE FD-VALOR-BENEF-BASE TO WRK-VALOR-BASE-EFETIVO       00044800
           END-IF.                                                      00044900
      *-----------------------------------------------------            00045000
       2510-99-FIM.                                  EXIT.              00045100
      *-----------------------------------------------------            00045200
                                                                        00045300
      *-----------------------------------------------------            00045400
       2520-BUSCAR-AJUSTE-SINDICATO               SECTION.              00045500
      *-----------------------------------------------------            00045600
           SET WRK-SIND-NAO-ACHADO TO TRUE.                             00045700
           MOVE ZERO TO WEP-AJUSTE-SINDICATO.                           00045800
           PERFORM 2521-COMPARAR-SINDICATO                              00045900
               VARYING WRK-SUB-SIND FROM 1 BY 1                         00046000
               UNTIL WRK-SUB-SIND GREATER 4                             00046100
                  OR WRK-SIND-ACHADO.                                   00046200
      *-----------------------------------------------------            00046300
       2520-99-FIM.                                  EXIT.              00046400
      *-----------------------------------------------------            00046500
                                                                        00046600
      *-----------------------------------------------------            00046700
       2521-COMPARAR-SINDICATO                    SECTION.              00046800
      *-----------------------------------------------------            00046900
           IF FD-SINDICATO EQUAL WTB-SIND-CODIGO (WRK-SUB-SIND)         00047000
               MOVE WTB-SIND-AJUSTE (WRK-SUB-SIND)                      00047100
                   TO WEP-AJUSTE-SINDICATO                              00047200
               SET WRK-SIND-ACHADO TO TRUE                              00047300
           END-IF.                                                      00047400
      *-----------------------------------------------------            00047500
       2521-99-FIM.                                  EXIT.              00047600
      *-----------------------------------------------------            00047700
                                                                        00047800
      *-----------------------------------------------------            00047900
       2530-ACUMULAR-SINDICATO                    SECTION.              00048000
      *-----------------------------------------------------            00048100
           IF WRK-SIND-ACHADO                                           00048200
               ADD 1 TO WTB-SIND-QTDE (WRK-SUB-SIND)                    00048300
               ADD WEP-VALOR-BENEF-FINAL                                00048400
                   TO WTB-SIND-TOTAL (WRK-SUB-SIND)                     00048500
           END-IF.                                                      00048600
      *-----------------------------------------------------            00048700
       2530-99-FIM.                                  EXIT.              00048800
      *-----------------------------------------------------            00048900
                                                                        00049000
      *-----------------------------------------------------            00049100
       2600-GRAVAR-DETALHE                        SECTION.              00049200
      *-----------------------------------------------------            00049300
           WRITE FD-FUNPROC.                                            00049400
      *-----------------------------------------------------            00049500
       2600-99-FIM.                                  EXIT.              00049600
      *-----------------------------------------------------            00049700
                                                                        00049800
      *-----------------------------------------------------            00049900
       2700-ACUMULAR-RESUMO                       SECTION.              00050000
      *-----------------------------------------------------            00050100
           ADD 1 TO WRK-TOTAL-FUNCIONARIOS.                             00050200
           IF WEP-ELEGIVEL-SIM                                          00050300
               ADD 1 TO WRK-FUNCIONARIOS-ELEGIVEIS                      00050400
               ADD WEP-VALOR-BENEF-FINAL                                00050500
                   TO WRK-TOTAL-BENEFICIO-GERAL                         00050600
           ELSE                                                         00050700
               ADD 1 TO WRK-FUNCIONARIOS-INELEGIVEIS                    00050800
           END-IF.                                                      00050900
      *-----------------------------------------------------            00051000
       2700-99-FIM.                                  EXIT.              00051100
      *-----------------------------------------------------            00051200
                                                                        00051300
      *-----------------------------------------------------            00051400
       3900-FINALIZAR                             SECTION.              00051500
      *-----------------------------------------------------            00051600
           CLOSE FUNARQ.                                                00051700
           CLOSE FUNPROC.                                               00051800
           CLOSE RELRESU.                                               00051900
           DISPLAY 'BVR0200 - PROCESSAMENTO CONCLUIDO'.                 00052000
      *-----------------------------------------------------            00052100
       3900-99-FIM.                                  EXIT.              00052200
      *-----------------------------------------------------            00052300
                                                                        00052400
      *-----------------------------------------------------            00052500
       4000-IMPRIMIR-RESUMO                       SECTION.              00052600
      *-----------------------------------------------------            00052700
           PERFORM 4100-IMPRIMIR-CABEC-RESUMO.                          00052800
           PERFORM 4200-IMPRIMIR-POR-SINDICATO.                         00052900
           PERFORM 4300-IMPRIMIR-MOTIVOS-INELEGIBILIDADE.               00053000
      *-----------------------------------------------------            00053100
       4000-99-FIM.                                  EXIT.              00053200
      *-----------------------------------------------------            00053300
                                                                        00053400
      *-----------------------------------------------------            00053500
       4100-IMPRIMIR-CABEC-RESUMO                 SECTION.              00053600
      *-----------------------------------------------------            00053700
           WRITE FD-RELRESU FROM WRK-LINHA-TITULO AFTER PAGE.           00053800
           WRITE FD-RELRESU FROM WRK-LINHA-BRANCO.                      00053900
           MOVE WRK-TOTAL-FUNCIONARIOS  TO WRK-ED-TOTFUNC.              00054000
           WRITE FD-RELRESU FROM WRK-LINHA-TOTFUNC.                     00054100
           MOVE WRK-FUNCIONARIOS-ELEGIVEIS TO WRK-ED-ELEG.              00054200
           WRITE FD-RELRESU FROM WRK-LINHA-ELEG.                        00054300
           MOVE WRK-FUNCIONARIOS-INELEGIVEIS TO WRK-ED-INELEG.          00054400
           WRITE FD-RELRESU FROM WRK-LINHA-INELEG.                      00054500
           MOVE WRK-TOTAL-BENEFICIO-GERAL TO WRK-MOEDA-VALOR.           00054600
           PERFORM 4150-FORMATAR-VALOR-BR.                              00054700
           MOVE WRK-MOEDA-EDITADA-BR TO WRK-ED-CUSTO.                   00054800
           WRITE FD-RELRESU FROM WRK-LINHA-CUSTO.                       00054900
           WRITE FD-RELRESU FROM WRK-LINHA-BRANCO.                      00055000
           WRITE FD-RELRESU FROM WRK-LINHA-TITULO-SIND.                 00055100
      *-----------------------------------------------------            00055200
       4100-99-FIM.                                  EXIT.              00055300
      *-----------------------------------------------------            00055400
                                                                        00055500
      *-----------------------------------------------------            00055600
       4150-FORMATAR-VALOR-BR                     SECTION.              00055700
      *-----------------------------------------------------            00055800
           MOVE WRK-MOEDA-VALOR TO WRK-MOEDA-EDITADA-BR.                00055900
      *-----------------------------------------------------            00056000
       4150-99-FIM.                                  EXIT.              00056100
      *-----------------------------------------------------            00056200
                                                                        00056300
      *-----------------------------------------------------            00056400
       4200-IMPRIMIR-POR-SINDICATO                SECTION.              00056500
      *-----------------------------------------------------            00056600
           PERFORM 4210-IMPRIMIR-LINHA-SINDICATO                        00056700
               VARYING WRK-SUB-SIND FROM 1 BY 1                         00056800
               UNTIL WRK-SUB-SIND GREATER 4.                            00056900
           WRITE FD-RELRESU FROM WRK-LINHA-BRANCO.                      00057000
           WRITE FD-RELRESU FROM WRK-LINHA-TITULO-MOT.                  00057100
      *-----------------------------------------------------            00057200
       4200-99-FIM.                                  EXIT.              00057300
      *-----------------------------------------------------            00057400
                                                                        00057500
      *-----------------------------------------------------            00057600
       4210-IMPRIMIR-LINHA-SINDICATO              SECTION.              00057700
      *-----------------------------------------------------            00057800
           MOVE WTB-SIND-CODIGO (WRK-SUB-SIND)                          00057900
               TO WRK-ED-SIND-COD.                                      00058000
           MOVE WTB-SIND-QTDE (WRK-SUB-SIND)                            00058100
               TO WRK-ED-SIND-QTDE.                                     00058200
           MOVE WTB-SIND-TOTAL (WRK-SUB-SIND) TO WRK-MOEDA-VALOR.       00058300
           PERFORM 4150-FORMATAR-VALOR-BR.                              00058400
           MOVE WRK-MOEDA-EDITADA-BR TO WRK-ED-SIND-TOTAL.              00058500
           WRITE FD-RELRESU FROM WRK-LINHA-SINDICATO.                   00058600
      *-----------------------------------------------------            00058700
       4210-99-FIM.                                  EXIT.              00058800
      *-----------------------------------------------------            00058900
                                                                        00059000
      *-----------------------------------------------------            00059100
       4300-IMPRIMIR-MOTIVOS-INELEGIBILIDADE      SECTION.              00059200
      *-----------------------------------------------------            00059300
           PERFORM 4310-IMPRIMIR-LINHA-MOTIVO                           00059400
               VARYING WRK-SUB-MOT FROM 1 BY 1                          00059500
               UNTIL WRK-SUB-MOT GREATER 6.                             00059600
      *-----------------------------------------------------            00059700
       4300-99-FIM.                                  EXIT.              00059800
      *-----------------------------------------------------            00059900
                                                                        00060000
      *-----------------------------------------------------            00060100
       4310-IMPRIMIR-LINHA-MOTIVO                 SECTION.              00060200
      *-----------------------------------------------------            00060300
           IF WTB-MOTIVO-QTDE (WRK-SUB-MOT) GREATER ZERO                00060400
               MOVE WTB-MOTIVO-TEXTO (WRK-SUB-MOT)                      00060500
                   TO WRK-ED-MOTIVO-TEXTO                               00060600
               MOVE WTB-MOTIVO-QTDE (WRK-SUB-MOT)                       00060700
                   TO WRK-ED-MOTIVO-QTDE                                00060800
               WRITE FD-RELRESU FROM WRK-LINHA-MOTIVO                   00060900
           END-IF.                                                      00061000
      *-----------------------------------------------------            00061100
       4310-99-FIM.                                  EXIT.              00061200
      *-----------------------------------------------------            00061300
                                                                        00061400
      *-----------------------------------------------------            00061500
       9900-ABEND                                 SECTION.              00061600
      *-----------------------------------------------------            00061700
           DISPLAY WRK-MENSAGEM.                                        00061800
           CALL 'GRAVALOG' USING WRK-DADOS.                             00061900
           MOVE 16 TO RETURN-CODE.                                      00062000
           STOP RUN.                                                    00062100
      *-----------------------------------------------------            00062200
       9900-99-FIM.                                  EXIT.              00062300
      *-----------------------------------------------------            00062400
