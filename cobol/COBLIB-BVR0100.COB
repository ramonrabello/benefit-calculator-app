      *====================================================             00000100
       IDENTIFICATION                            DIVISION.              00000200
      *====================================================             00000300
       PROGRAM-ID.     BVR0100.                                         00000400
       AUTHOR.         IVAN MORAES.                                     00000500
       INSTALLATION.   FOURSYS - SISTEMAS DE RECURSOS HUMANOS.          00000600
       DATE-WRITTEN.   14/03/91.                                        00000700
       DATE-COMPILED.                                                   00000800
       SECURITY.       CONFIDENCIAL - USO INTERNO DO DEPARTAMENTO       00000900
                       DE PESSOAL. PROIBIDA A REPRODUCAO.               00001000
      *===================================================*             00001100
      *  AUTOR   : IVAN MORAES                            *             00001200
      *  EMPRESA : FOURSYS                                *             00001300
      *  OBJETIVO: UNIFICAR OS ARQUIVOS DE FUNCIONARIO    *             00001400
      *            RECEBIDOS DAS TRES ORIGENS DE CARGA    *             00001500
      *            (FOLHA PRINCIPAL, ADMITIDOS E TERCEI-  *             00001600
      *            ROS), ELIMINANDO MATRICULA REPETIDA E  *             00001700
      *            GRAVANDO O ARQUIVO UNIFICADO FUNARQ    *             00001800
      *            PARA USO DO BVR0200.                   *             00001900
      *---------------------------------------------------*             00002000
      *  ARQUIVOS:                                        *             00002100
      *  DDNAME             I/O           INCLUDE/BOOK    *             00002200
      *  FUNENT1             I             WEMPFUN        *             00002300
      *  FUNENT2             I             WEMPFUN        *             00002400
      *  FUNENT3             I             WEMPFUN        *             00002500
      *  FUNARQ              O             WEMPFUN        *             00002600
      *===================================================*             00002700
      *----------------------------------------------------             00002800
      * HISTORICO DE ALTERACOES                                         00002900
      *----------------------------------------------------             00003000
      * DD/MM/AA  QUEM  CHAMADO   DESCRICAO                             00003100
      * --------  ----  --------  ---------------------------           00003200
      * 14/03/91  IVM   RH-0041   VERSAO ORIGINAL - LE FUNENT1          00003300
      *                           E FUNENT2, GRAVA FUNARQ SEM           00003400
      *                           TRATAMENTO DE DUPLICADO.              00003500
      * 02/09/92  IVM   RH-0058   INCLUIDA VERIFICACAO DE MATRI-        00003600
      *                           CULA DUPLICADA (TABELA EM             00003700
      *                           MEMORIA, MANTEM 1A OCORRENCIA).       00003800
      * 22/01/94  LFC   RH-0076   INCLUIDO TERCEIRO ARQUIVO DE          00003900
      *                           ENTRADA (FUNENT3 - TERCEIROS).        00004000
      * 30/06/95  LFC   RH-0091   ARQUIVO NAO ENCONTRADO (STATUS        00004100
      *                           35) PASSA A SER IGNORADO COM          00004200
      *                           AVISO, EM VEZ DE ABORTAR O JOB.       00004300
      * 11/07/96  LFC   RH-0103   INCLUIDA CONTAGEM DE REGISTROS        00004400
      *                           DUPLICADOS DESCARTADOS.               00004500
      * 19/11/98  VNL   RH-Y2K01  REVISAO GERAL Y2K - PROGRAMA NAO      00004600
      *                           MANIPULA DATA, SEM IMPACTO. TESTE     00004700
      *                           DE VIRADA DE SECULO EXECUTADO.        00004800
      * 08/02/99  VNL   RH-0119   RUN INTERROMPIDO COM RETURN-CODE      00004900
      *                           16 QUANDO NAO HOUVER NENHUM RE-       00005000
      *                           GISTRO VALIDO APOS A UNIFICACAO.      00005100
      * 30/08/01  VNL   RH-0140   AMPLIADA TABELA DE MATRICULAS DE      00005200
      *                           3000 PARA 9999 POSICOES.              00005300
       * 22/02/02  VNL   RH-0153   FORMATACAO DE MOEDA DO RELATORIO     00005400
       *                           BVR0200 REFEITA COM DECIMAL-POINT    00005500
       *                           IS COMMA (SPECIAL-NAMES), PADRAO     00005600
       *                           DA CASA. ESTE PROGRAMA (BVR0100)     00005700
       *                           AJUSTADO NA MESMA MANUTENCAO PARA    00005800
       *                           MANTER O MESMO SPECIAL-NAMES DO      00005900
       *                           BVR0200, JA QUE OS DOIS COMPARTI-    00006000
       *                           LHAM O COPY WEMPFUN.                 00006100
      *----------------------------------------------------             00006200
      *====================================================             00006300
       ENVIRONMENT                               DIVISION.              00006400
      *====================================================             00006500
       CONFIGURATION                             SECTION.               00006600
       SPECIAL-NAMES.                                                   00006700
           DECIMAL-POINT IS COMMA.                                      00006800
                                                                        00006900
       INPUT-OUTPUT                              SECTION.               00007000
       FILE-CONTROL.                                                    00007100
           SELECT FUNENT1 ASSIGN TO FUNENT1                             00007200
               FILE STATUS IS WRK-FS-FUNENT1.                           00007300
                                                                        00007400
           SELECT FUNENT2 ASSIGN TO FUNENT2                             00007500
               FILE STATUS IS WRK-FS-FUNENT2.                           00007600
                                                                        00007700
           SELECT FUNENT3 ASSIGN TO FUNENT3                             00007800
               FILE STATUS IS WRK-FS-FUNENT3.                           00007900
                                                                        00008000
           SELECT FUNARQ  ASSIGN TO FUNARQ                              00008100
               FILE STATUS IS WRK-FS-FUNARQ.                            00008200
                                                                        00008300
      *====================================================             00008400
       DATA                                      DIVISION.              00008500
      *====================================================             00008600
      *-----------------------------------------------------            00008700
       FILE                                      SECTION.               00008800
      *-----------------------------------------------------            00008900
       FD FUNENT1                                                       00009000
           RECORDING MODE IS F                                          00009100
           LABEL RECORD IS STANDARD                                     00009200
           BLOCK CONTAINS 0 RECORDS.                                    00009300
      *----------LRECL 130 - ORIGEM: FOLHA PRINCIPAL--------            00009400
       01 FD-FUNENT1.                                                   00009500
           COPY WEMPFUN REPLACING ==FD-== BY ==E1-==.                   00009600
                                                                        00009700
       FD FUNENT2                                                       00009800
           RECORDING MODE IS F                                          00009900
           LABEL RECORD IS STANDARD                                     00010000
           BLOCK CONTAINS 0 RECORDS.                                    00010100
      *----------LRECL 130 - ORIGEM: ADMITIDOS NO MES-------            00010200
       01 FD-FUNENT2.                                                   00010300
           COPY WEMPFUN REPLACING ==FD-== BY ==E2-==.                   00010400
                                                                        00010500
       FD FUNENT3                                                       00010600
           RECORDING MODE IS F                                          00010700
           LABEL RECORD IS STANDARD                                     00010800
           BLOCK CONTAINS 0 RECORDS.                                    00010900
      *----------LRECL 130 - ORIGEM: TERCEIROS/COOPERADOS---            00011000
       01 FD-FUNENT3.                                                   00011100
           COPY WEMPFUN REPLACING ==FD-== BY ==E3-==.                   00011200
                                                                        00011300
       FD FUNARQ                                                        00011400
           RECORDING MODE IS F                                          00011500
           LABEL RECORD IS STANDARD                                     00011600
           BLOCK CONTAINS 0 RECORDS.                                    00011700
      *----------LRECL 130 - ARQUIVO UNIFICADO DE SAIDA-----            00011800
       01 FD-FUNARQ.                                                    00011900
           COPY WEMPFUN.                                                00012000
                                                                        00012100
      *-----------------------------------------------------            00012200
       WORKING-STORAGE                           SECTION.               00012300
      *-----------------------------------------------------            00012400
           COPY WLOGERR.                                                00012500
      *-----------------------------------------------------            00012600
       01 FILLER PIC X(48) VALUE                                        00012700
           '--------------VARIAVEIS PARA FILE STATUS-----'.             00012800
      *-----------------------------------------------------            00012900
       77 WRK-FS-FUNENT1        PIC 9(02).                              00013000
       77 WRK-FS-FUNENT2        PIC 9(02).                              00013100
       77 WRK-FS-FUNENT3        PIC 9(02).                              00013200
       77 WRK-FS-FUNARQ         PIC 9(02).                              00013300
      *-----------------------------------------------------            00013400
       01 FILLER PIC X(48) VALUE                                        00013500
           '--------------VARIAVEIS PARA CONTROLE--------'.             00013600
      *-----------------------------------------------------            00013700
       77 WRK-QTDE-ARQUIVOS-LIDOS       PIC 9(02) COMP VALUE ZERO.      00013800
       77 WRK-QTDE-REGISTROS-UNIFIC     PIC 9(05) COMP VALUE ZERO.      00013900
       77 WRK-QTDE-REGISTROS-DUPLIC     PIC 9(05) COMP VALUE ZERO.      00014000
       77 WRK-MATRICULA-ATUAL           PIC X(10) VALUE SPACES.         00014100
       77 WRK-SUB-MATRICULA             PIC 9(04) COMP VALUE ZERO.      00014200
       77 WRK-ACHOU-DUPLICADO           PIC X(01) VALUE 'N'.            00014300
           88 WRK-DUPLICADO-SIM             VALUE 'S'.                  00014400
           88 WRK-DUPLICADO-NAO             VALUE 'N'.                  00014500
      *-----------------------------------------------------            00014600
       01 FILLER PIC X(48) VALUE                                        00014700
           '--------------VARIAVEIS PARA MENSAGEM--------'.             00014800
      *-----------------------------------------------------            00014900
       77 WRK-MENSAGEM-FIM      PIC X(30) VALUE                         00015000
           'FIM DA UNIFICACAO DE ARQUIVOS'.                             00015100
      *-----------------------------------------------------            00015200
       01 FILLER PIC X(48) VALUE                                        00015300
           '--------------TABELA DE MATRICULAS UNICAS----'.             00015400
      *-----------------------------------------------------            00015500
       01 WTB-CONTROLE-MATRICULAS.                                      00015600
           05 WTB-QTDE-MATRICULAS   PIC 9(04) COMP VALUE ZERO.          00015700
           05 WTB-MATRICULAS        PIC X(10)                           00015800
                                     OCCURS 9999 TIMES.                 00015900
      *====================================================             00016000
       PROCEDURE                                 DIVISION.              00016100
      *====================================================             00016200
      *-----------------------------------------------------            00016300
       0000-PRINCIPAL                             SECTION.              00016400
      *-----------------------------------------------------            00016500
           PERFORM 1000-INICIALIZAR.                                    00016600
           PERFORM 2000-PROCESSAR-ARQUIVO-1.                            00016700
           PERFORM 2100-PROCESSAR-ARQUIVO-2.                            00016800
           PERFORM 2200-PROCESSAR-ARQUIVO-3.                            00016900
           PERFORM 2900-VALIDAR-RESULTADO.                              00017000
           PERFORM 3000-FINALIZAR.                                      00017100
           STOP RUN.                                                    00017200
      *-----------------------------------------------------            00017300
       0000-99-FIM.                                  EXIT.              00017400
      *-----------------------------------------------------            00017500
                                                                        00017600
      *-----------------------------------------------------            00017700
       1000-INICIALIZAR                           SECTION.              00017800
      *-----------------------------------------------------            00017900
           OPEN OUTPUT FUNARQ.                                          00018000
           IF WRK-FS-FUNARQ NOT EQUAL 0                                 00018100
               MOVE 'BVR0100'            TO WRK-PROGRAMA                00018200
               MOVE '1000'               TO WRK-SECAO                   00018300
               MOVE 'ERRO NO OPEN FUNARQ'  TO WRK-MENSAGEM              00018400
               MOVE WRK-FS-FUNARQ        TO WRK-STATUS                  00018500
               PERFORM 9900-ABEND                                       00018600
           END-IF.                                                      00018700
      *-----------------------------------------------------            00018800
       1000-99-FIM.                                  EXIT.              00018900
      *-----------------------------------------------------            00019000
                                                                        00019100
      *-----------------------------------------------------            00019200
       2000-PROCESSAR-ARQUIVO-1                   SECTION.              00019300
      *-----------------------------------------------------            00019400
           OPEN INPUT FUNENT1.                                          00019500
           EVALUATE WRK-FS-FUNENT1                                      00019600
             WHEN 00                                                    00019700
               ADD 1 TO WRK-QTDE-ARQUIVOS-LIDOS                         00019800
               PERFORM 2010-LER-ARQUIVO-1                               00019900
               PERFORM 2020-TRATAR-ARQUIVO-1 UNTIL WRK-FS-FUNENT1       00020000
                        EQUAL 10                                        00020100
               CLOSE FUNENT1                                            00020200
             WHEN 35                                                    00020300
               MOVE 'BVR0100 FUNENT1 NAO ENCONTRADO - IGNORADO'         00020400
                    TO WRK-MENSAGEM                                     00020500
               PERFORM 9000-REGISTRAR-AVISO                             00020600
             WHEN OTHER                                                 00020700
               MOVE 'BVR0100'            TO WRK-PROGRAMA                00020800
               MOVE '2000'               TO WRK-SECAO                   00020900
               MOVE 'ERRO NO OPEN FUNENT1 - IGNORADO'                   00021000
                    TO WRK-MENSAGEM                                     00021100
               MOVE WRK-FS-FUNENT1       TO WRK-STATUS                  00021200
               PERFORM 9000-REGISTRAR-AVISO                             00021300
           END-EVALUATE.                                                00021400
      *-----------------------------------------------------            00021500
       2000-99-FIM.                                  EXIT.              00021600
      *-----------------------------------------------------            00021700
                                                                        00021800
      *-----------------------------------------------------            00021900
       2010-LER-ARQUIVO-1                         SECTION.              00022000
      *-----------------------------------------------------            00022100
           READ FUNENT1.                                                00022200
      *-----------------------------------------------------            00022300
       2010-99-FIM.                                  EXIT.              00022400
      *-----------------------------------------------------            00022500
                                                                        00022600
      *-----------------------------------------------------            00022700
       2020-TRATAR-ARQUIVO-1                      SECTION.              00022800
      *-----------------------------------------------------            00022900
           MOVE E1-MATRICULA TO WRK-MATRICULA-ATUAL.                    00023000
           PERFORM 2500-VERIFICAR-DUPLICADO.                            00023100
           IF WRK-DUPLICADO-NAO                                         00023200
               WRITE FD-FUNARQ FROM FD-FUNENT1                          00023300
               ADD 1 TO WRK-QTDE-REGISTROS-UNIFIC                       00023400
               PERFORM 2600-REGISTRAR-MATRICULA                         00023500
           ELSE                                                         00023600
               ADD 1 TO WRK-QTDE-REGISTROS-DUPLIC                       00023700
           END-IF.                                                      00023800
           PERFORM 2010-LER-ARQUIVO-1.                                  00023900
      *-----------------------------------------------------            00024000
       2020-99-FIM.                                  EXIT.              00024100
      *-----------------------------------------------------            00024200
                                                                        00024300
      *-----------------------------------------------------            00024400
       2100-PROCESSAR-ARQUIVO-2                   SECTION.              00024500
      *-----------------------------------------------------            00024600
           OPEN INPUT FUNENT2.                                          00024700
           EVALUATE WRK-FS-FUNENT2                                      00024800
             WHEN 00                                                    00024900
               ADD 1 TO WRK-QTDE-ARQUIVOS-LIDOS                         00025000
               PERFORM 2110-LER-ARQUIVO-2                               00025100
               PERFORM 2120-TRATAR-ARQUIVO-2 UNTIL WRK-FS-FUNENT2       00025200
                        EQUAL 10                                        00025300
               CLOSE FUNENT2                                            00025400
             WHEN 35                                                    00025500
               MOVE 'BVR0100 FUNENT2 NAO ENCONTRADO - IGNORADO'         00025600
                    TO WRK-MENSAGEM                                     00025700
               PERFORM 9000-REGISTRAR-AVISO                             00025800
             WHEN OTHER                                                 00025900
               MOVE 'BVR0100'            TO WRK-PROGRAMA                00026000
               MOVE '2100'               TO WRK-SECAO                   00026100
               MOVE 'ERRO NO OPEN FUNENT2 - IGNORADO'                   00026200
                    TO WRK-MENSAGEM                                     00026300
               MOVE WRK-FS-FUNENT2       TO WRK-STATUS                  00026400
               PERFORM 9000-REGISTRAR-AVISO                             00026500
           END-EVALUATE.                                                00026600
      *-----------------------------------------------------            00026700
       2100-99-FIM.                                  EXIT.              00026800
      *-----------------------------------------------------            00026900
                                                                        00027000
      *-----------------------------------------------------            00027100
       2110-LER-ARQUIVO-2                         SECTION.              00027200
      *-----------------------------------------------------            00027300
           READ FUNENT2.                                                00027400
      *-----------------------------------------------------            00027500
       2110-99-FIM.                                  EXIT.              00027600
      *-----------------------------------------------------            00027700
                                                                        00027800
      *-----------------------------------------------------            00027900
       2120-TRATAR-ARQUIVO-2                      SECTION.              00028000
      *-----------------------------------------------------            00028100
           MOVE E2-MATRICULA TO WRK-MATRICULA-ATUAL.                    00028200
           PERFORM 2500-VERIFICAR-DUPLICADO.                            00028300
           IF WRK-DUPLICADO-NAO                                         00028400
               WRITE FD-FUNARQ FROM FD-FUNENT2                          00028500
               ADD 1 TO WRK-QTDE-REGISTROS-UNIFIC                       00028600
               PERFORM 2600-REGISTRAR-MATRICULA                         00028700
           ELSE                                                         00028800
               ADD 1 TO WRK-QTDE-REGISTROS-DUPLIC                       00028900
           END-IF.                                                      00029000
           PERFORM 2110-LER-ARQUIVO-2.                                  00029100
      *-----------------------------------------------------            00029200
       2120-99-FIM.                                  EXIT.              00029300
      *-----------------------------------------------------            00029400
                                                                        00029500
      *-----------------------------------------------------            00029600
       2200-PROCESSAR-ARQUIVO-3                   SECTION.              00029700
      *-----------------------------------------------------            00029800
           OPEN INPUT FUNENT3.                                          00029900
           EVALUATE WRK-FS-FUNENT3                                      00030000
             WHEN 00                                                    00030100
               ADD 1 TO WRK-QTDE-ARQUIVOS-LIDOS                         00030200
               PERFORM 2210-LER-ARQUIVO-3                               00030300
               PERFORM 2220-TRATAR-ARQUIVO-3 UNTIL WRK-FS-FUNENT3       00030400
                        EQUAL 10                                        00030500
               CLOSE FUNENT3                                            00030600
             WHEN 35                                                    00030700
               MOVE 'BVR0100 FUNENT3 NAO ENCONTRADO - IGNORADO'         00030800
                    TO WRK-MENSAGEM                                     00030900
               PERFORM 9000-REGISTRAR-AVISO                             00031000
             WHEN OTHER                                                 00031100
               MOVE 'BVR0100'            TO WRK-PROGRAMA                00031200
               MOVE '2200'               TO WRK-SECAO                   00031300
               MOVE 'ERRO NO OPEN FUNENT3 - IGNORADO'                   00031400
                    TO WRK-MENSAGEM                                     00031500
               MOVE WRK-FS-FUNENT3       TO WRK-STATUS                  00031600
               PERFORM 9000-REGISTRAR-AVISO                             00031700
           END-EVALUATE.                                                00031800
      *-----------------------------------------------------            00031900
       2200-99-FIM.                                  EXIT.              00032000
      *-----------------------------------------------------            00032100
                                                                        00032200
      *-----------------------------------------------------            00032300
       2210-LER-ARQUIVO-3                         SECTION.              00032400
      *-----------------------------------------------------            00032500
           READ FUNENT3.                                                00032600
      *-----------------------------------------------------            00032700
       2210-99-FIM.                                  EXIT.              00032800
      *-----------------------------------------------------            00032900
                                                                        00033000
      *-----------------------------------------------------            00033100
       2220-TRATAR-ARQUIVO-3                      SECTION.              00033200
      *-----------------------------------------------------            00033300
           MOVE E3-MATRICULA TO WRK-MATRICULA-ATUAL.                    00033400
           PERFORM 2500-VERIFICAR-DUPLICADO.                            00033500
           IF WRK-DUPLICADO-NAO                                         00033600
               WRITE FD-FUNARQ FROM FD-FUNENT3                          00033700
               ADD 1 TO WRK-QTDE-REGISTROS-UNIFIC                       00033800
               PERFORM 2600-REGISTRAR-MATRICULA                         00033900
           ELSE                                                         00034000
               ADD 1 TO WRK-QTDE-REGISTROS-DUPLIC                       00034100
           END-IF.                                                      00034200
           PERFORM 2210-LER-ARQUIVO-3.                                  00034300
      *-----------------------------------------------------            00034400
       2220-99-FIM.                                  EXIT.              00034500
      *-----------------------------------------------------            00034600
                                                                        00034700
      *-----------------------------------------------------            00034800
       2500-VERIFICAR-DUPLICADO                   SECTION.              00034900
      *-----------------------------------------------------            00035000
           SET WRK-DUPLICADO-NAO TO TRUE.                               00035100
           PERFORM 2510-COMPARAR-MATRICULA                              00035200
               VARYING WRK-SUB-MATRICULA FROM 1 BY 1                    00035300
               UNTIL WRK-SUB-MATRICULA GREATER WTB-QTDE-MATRICULAS      00035400
                  OR WRK-DUPLICADO-SIM.                                 00035500
      *-----------------------------------------------------            00035600
       2500-99-FIM.                                  EXIT.              00035700
      *-----------------------------------------------------            00035800
                                                                        00035900
      *-----------------------------------------------------            00036000
       2510-COMPARAR-MATRICULA                    SECTION.              00036100
      *-----------------------------------------------------            00036200
           IF WTB-MATRICULAS (WRK-SUB-MATRICULA) EQUAL                  00036300
              WRK-MATRICULA-ATUAL                                       00036400
               SET WRK-DUPLICADO-SIM TO TRUE                            00036500
           END-IF.                                                      00036600
      *-----------------------------------------------------            00036700
       2510-99-FIM.                                  EXIT.              00036800
      *-----------------------------------------------------            00036900
                                                                        00037000
      *-----------------------------------------------------            00037100
       2600-REGISTRAR-MATRICULA                   SECTION.              00037200
      *-----------------------------------------------------            00037300
           ADD 1 TO WTB-QTDE-MATRICULAS.                                00037400
           MOVE WRK-MATRICULA-ATUAL                                     00037500
             TO WTB-MATRICULAS (WTB-QTDE-MATRICULAS).                   00037600
      *-----------------------------------------------------            00037700
       2600-99-FIM.                                  EXIT.              00037800
      *-----------------------------------------------------            00037900
                                                                        00038000
      *-----------------------------------------------------            00038100
       2900-VALIDAR-RESULTADO                     SECTION.              00038200
      *-----------------------------------------------------            00038300
           IF WRK-QTDE-REGISTROS-UNIFIC EQUAL ZERO                      00038400
               MOVE 'BVR0100'            TO WRK-PROGRAMA                00038500
               MOVE '2900'               TO WRK-SECAO                   00038600
               MOVE 'NENHUM DADO VALIDO PARA UNIFICAR'                  00038700
                    TO WRK-MENSAGEM                                     00038800
               MOVE '99'                 TO WRK-STATUS                  00038900
               PERFORM 9900-ABEND                                       00039000
           END-IF.                                                      00039100
      *-----------------------------------------------------            00039200
       2900-99-FIM.                                  EXIT.              00039300
      *-----------------------------------------------------            00039400
                                                                        00039500
      *-----------------------------------------------------            00039600
       3000-FINALIZAR                             SECTION.              00039700
      *-----------------------------------------------------            00039800
           CLOSE FUNARQ.                                                00039900
           DISPLAY 'BVR0100 - ARQUIVOS LIDOS........: '                 00040000
                    WRK-QTDE-ARQUIVOS-LIDOS.                            00040100
           DISPLAY 'BVR0100 - REGISTROS UNIFICADOS...: '                00040200
                    WRK-QTDE-REGISTROS-UNIFIC.                          00040300
           DISPLAY 'BVR0100 - REGISTROS DUPLICADOS...: '                00040400
                    WRK-QTDE-REGISTROS-DUPLIC.                          00040500
           DISPLAY WRK-MENSAGEM-FIM.                                    00040600
      *-----------------------------------------------------            00040700
       3000-99-FIM.                                  EXIT.              00040800
      *-----------------------------------------------------            00040900
                                                                        00041000
      *-----------------------------------------------------            00041100
       9000-REGISTRAR-AVISO                       SECTION.              00041200
      *-----------------------------------------------------            00041300
           DISPLAY WRK-MENSAGEM.                                        00041400
           CALL 'GRAVALOG' USING WRK-DADOS.                             00041500
      *-----------------------------------------------------            00041600
       9000-99-FIM.                                  EXIT.              00041700
      *-----------------------------------------------------            00041800
                                                                        00041900
      *-----------------------------------------------------            00042000
       9900-ABEND                                 SECTION.              00042100
      *-----------------------------------------------------            00042200
           DISPLAY WRK-MENSAGEM.                                        00042300
           CALL 'GRAVALOG' USING WRK-DADOS.                             00042400
           MOVE 16 TO RETURN-CODE.                                      00042500
           STOP RUN.                                                    00042600
      *-----------------------------------------------------            00042700
       9900-99-FIM.                                  EXIT.              00042800
      *-----------------------------------------------------            00042900
