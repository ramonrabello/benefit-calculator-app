      *====================================================             00000100
      *====================================================             00000200
      *===================================================*             00000300
      * COPYBOOK : WEMPPRO                                *             00000400
      * AUTOR    : IVAN MORAES                            *             00000500
      * EMPRESA  : FOURSYS                                *             00000600
      * OBJETIVO : LAYOUT DO REGISTRO DE FUNCIONARIO      *             00000700
      *            PROCESSADO (ARQUIVO FUNPROC), GRAVADO *              00000800
      *            PELO PROGRAMA BVR0200 COM O RESULTADO *              00000900
      *            DO CALCULO DE ELEGIBILIDADE/BENEFICIO. *             00001000
      *---------------------------------------------------*             00001100
      * LRECL FUNPROC = 206 (198 UTEIS + 08 RESERVA)     *              00001200
      *===================================================*             00001300
      *----------------------------------------------------             00001400
      * HISTORICO DE ALTERACOES                                         00001500
      *----------------------------------------------------             00001600
      * DD/MM/AA  QUEM  CHAMADO   DESCRICAO                             00001700
      * --------  ----  --------  ---------------------------           00001800
      * 22/01/94  LFC   RH-0078   LAYOUT ORIGINAL - CAMPOS DE           00001900
      *                           ENTRADA (COPY WEMPFUN) MAIS           00002000
      *                           ELEGIVEL, MOTIVO, AJUSTE E            00002100
      *                           VALOR FINAL DO BENEFICIO.             00002200
      * 05/06/95  LFC   RH-0090   INCLUIDA REDEFINES DE MOTIVO          00002300
      *                           EM 3 FAIXAS DE 20 POSICOES            00002400
      *                           PARA USO NO RESUMO DE MOTIVOS.        00002500
      * 08/02/99  VNL   RH-0118   CAMPOS DE ENTRADA RENOMEADOS          00002600
      *                           DE FD- PARA WEP-ENT- (COPY            00002700
      *                           REPLACING), POIS O BVR0200 LE         00002800
      *                           FD-FUNARQ E GRAVA FD-FUNPROC NO       00002900
      *                           MESMO PASSO - NOMES REPETIDOS         00003000
      *                           FICAVAM AMBIGUOS.                     00003100
      * 19/11/98  VNL   RH-Y2K01  REVISAO GERAL Y2K - LAYOUT NAO        00003200
      *                           TEM CAMPO DE DATA, SEM IMPACTO.       00003300
      * 30/08/01  VNL   RH-0141   RESERVA AMPLIADA DE 04 P/ 08          00003400
      *                           BYTES PARA EXPANSAO FUTURA.           00003500
      * 14/03/02  VNL   RH-0152   REMOVIDO FILLER PROPRIO DESTE         00003600
      *                           COPYBOOK - RESERVA JA VINHA           00003700
      *                           DUPLICADA (WEP-ENTRADA JA TRAZ        00003800
      *                           A RESERVA DO WEMPFUN). LRECL          00003900
      *                           CORRIGIDO DE 214 P/ 206.              00004000
      *----------------------------------------------------             00004100
       01 FD-FUNPROC.                                                   00004200
      *    BLOCO DE ENTRADA - MESMO LAYOUT DO WEMPFUN, CAMPOS           00004300
      *    RENOMEADOS PARA WEP-ENT- (RH-0118). GRAVADO POR              00004400
      *    MOVE FD-FUNARQ TO WEP-ENTRADA NO BVR0200.                    00004500
           05 WEP-ENTRADA.                                              00004600
               COPY WEMPFUN REPLACING ==FD-== BY ==WEP-ENT-==.          00004700
           05 WEP-ELEGIVEL           PIC X(03).                         00004800
               88 WEP-ELEGIVEL-SIM   VALUE 'Sim'.                       00004900
               88 WEP-ELEGIVEL-NAO   VALUE 'Nao'.                       00005000
           05 WEP-MOTIVO-INELEGIBILIDADE PIC X(60).                     00005100
      *    REDEFINES EM 3 FAIXAS DE 20 - CADA MOTIVO GRAVADO            00005200
      *    PELO BVR0200 CABE EM UMA FAIXA; USADA SOMENTE PARA           00005300
      *    INSPECAO/DEBUG, A QUEBRA REAL E FEITA POR STRING             00005400
      *    NO PROPRIO BVR0200 (RH-0090).                                00005500
           05 WEP-MOTIVO-TAB REDEFINES WEP-MOTIVO-INELEGIBILIDADE.      00005600
               10 WEP-MOTIVO-FAIXA   PIC X(20) OCCURS 3 TIMES.          00005700
           05 WEP-AJUSTE-SINDICATO   PIC 9(03)V99.                      00005800
           05 WEP-VALOR-BENEF-FINAL  PIC 9(06)V99.                      00005900
      *    REDEFINES ALFA DO VALOR FINAL - USADA PARA MOVER             00006000
      *    O VALOR JA CALCULADO PARA A LINHA DE DISPLAY DE              00006100
      *    CONFERENCIA SEM PRECISAR DE CAMPO EDITADO A PARTE.           00006200
           05 WEP-VALOR-BENEF-FINAL-R REDEFINES WEP-VALOR-BENEF-FINAL   00006300
                                       PIC X(08).                       00006400
