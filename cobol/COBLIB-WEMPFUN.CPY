      *====================================================             00000100
      *====================================================             00000200
      *===================================================*             00000300
      * COPYBOOK : WEMPFUN                                *             00000400
      * AUTOR    : IVAN MORAES                            *             00000500
      * EMPRESA  : FOURSYS                                *             00000600
      * OBJETIVO : LAYOUT DO REGISTRO DE FUNCIONARIO      *             00000700
      *            UNIFICADO (ARQUIVO FUNARQ), USADO NO  *              00000800
      *            PROGRAMA BVR0100 (GRAVACAO) E NO      *              00000900
      *            PROGRAMA BVR0200 (LEITURA).           *              00001000
      *---------------------------------------------------*             00001100
      * LRECL FUNARQ = 130 (122 UTEIS + 08 RESERVA)      *              00001200
      *===================================================*             00001300
      *----------------------------------------------------             00001400
      * HISTORICO DE ALTERACOES                                         00001500
      *----------------------------------------------------             00001600
      * DD/MM/AA  QUEM  CHAMADO   DESCRICAO                             00001700
      * --------  ----  --------  ---------------------------           00001800
      * 14/03/91  IVM   RH-0041   LAYOUT ORIGINAL - MATRICULA,          00001900
      *                           EMPRESA, NOME, CARGO, SITUA-          00002000
      *                           CAO, SINDICATO E VALOR BASE.          00002100
      * 02/09/92  IVM   RH-0058   INCLUIDA 88-LEVEL DE CARGOS E         00002200
      *                           SITUACOES QUE TIRAM O DIREITO         00002300
      *                           AO BENEFICIO.                         00002400
      * 22/01/94  LFC   RH-0077   INCLUIDAS REDEFINES DE NOME E         00002500
      *                           EMPRESA PARA USO EM RELATORIO         00002600
      *                           RESUMIDO (PROGRAMA BVR0200).          00002700
      * 11/07/96  LFC   RH-0102   INCLUIDA REDEFINES ALFA DO            00002800
      *                           VALOR BASE PARA TESTE DE              00002900
      *                           CAMPO NAO-NUMERICO NO BVR0100.        00003000
      * 19/11/98  VNL   RH-Y2K01  REVISAO GERAL Y2K - LAYOUT NAO        00003100
      *                           TEM CAMPO DE DATA, SEM IMPACTO.       00003200
      * 30/08/01  VNL   RH-0140   RESERVA AMPLIADA DE 04 P/ 08          00003300
      *                           BYTES PARA EXPANSAO FUTURA.           00003400
      * 05/03/02  VNL   RH-0154   CORRIGIDO 88 FD-CARGO-ESTAGIARIO -    00003500
      *                           LITERAL SEM ACENTO NUNCA CASAVA COM   00003600
      *                           O CAMPO DE ENTRADA (COM ACENTO),      00003700
      *                           CLASSIFICANDO ESTAGIARIO COMO         00003800
      *                           ELEGIVEL NO BVR0200.                  00003900
      *----------------------------------------------------             00004000
           05 FD-MATRICULA          PIC X(10).                          00004100
           05 FD-EMPRESA            PIC X(30).                          00004200
      *    REDEFINES DE EMPRESA - VISAO CODIGO/DESCRICAO,               00004300
      *    USADA NO RESUMO POR EMPRESA (RH-0077).                       00004400
           05 FD-EMPRESA-R REDEFINES FD-EMPRESA.                        00004500
               10 FD-EMPRESA-COD    PIC X(06).                          00004600
               10 FD-EMPRESA-DESC   PIC X(24).                          00004700
           05 FD-NOME               PIC X(30).                          00004800
      *    REDEFINES DE NOME - VISAO PARTE1/PARTE2, USADA               00004900
      *    QUANDO O NOME PRECISA SER ABREVIADO NO RESUMO                00005000
      *    (RH-0077).                                                   00005100
           05 FD-NOME-R REDEFINES FD-NOME.                              00005200
               10 FD-NOME-PARTE1     PIC X(15).                         00005300
               10 FD-NOME-PARTE2     PIC X(15).                         00005400
           05 FD-TITULO-CARGO       PIC X(20).                          00005500
               88 FD-CARGO-ESTAGIARIO   VALUE 'Estagirio          '.   00005600
               88 FD-CARGO-APRENDIZ    VALUE 'Aprendiz            '.    00005700
               88 FD-CARGO-DIRETOR     VALUE 'Diretor             '.    00005800
           05 FD-DESC-SITUACAO      PIC X(15).                          00005900
               88 FD-SITUACAO-AFASTADO VALUE 'Afastado       '.         00006000
               88 FD-SITUACAO-DEMITIDO VALUE 'Demitido       '.         00006100
           05 FD-SINDICATO          PIC X(10).                          00006200
               88 FD-SINDICATO-SP       VALUE 'SP        '.             00006300
               88 FD-SINDICATO-RJ       VALUE 'RJ        '.             00006400
               88 FD-SINDICATO-PR       VALUE 'PR        '.             00006500
               88 FD-SINDICATO-RS       VALUE 'RS        '.             00006600
               88 FD-SINDICATO-EXTERIOR VALUE 'Exterior  '.             00006700
           05 FD-VALOR-BENEF-BASE   PIC 9(05)V99.                       00006800
      *    REDEFINES ALFANUMERICA DO VALOR BASE - USADA                 00006900
      *    PARA TESTAR SE O CAMPO VEIO NUMERICO NA CARGA                00007000
      *    (RH-0102). CAMPO NAO-NUMERICO OU EM BRANCO E                 00007100
      *    TRATADO COMO ZERO.                                           00007200
           05 FD-VALOR-BENEF-BASE-R REDEFINES FD-VALOR-BENEF-BASE       00007300
                                     PIC X(07).                         00007400
           05 FILLER                PIC X(08).                          00007500
