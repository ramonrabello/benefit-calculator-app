      *====================================================             00000100
      *====================================================             00000200
      *===================================================*             00000300
      * COPYBOOK : WLOGERR                                *             00000400
      * AUTOR    : IVAN MORAES                            *             00000500
      * EMPRESA  : FOURSYS                                *             00000600
      * OBJETIVO : AREA DE TRABALHO PADRAO PARA REGISTRO  *             00000700
      *            DE ERRO DE ABERTURA/LEITURA/GRAVACAO   *             00000800
      *            DE ARQUIVO, GRAVADA VIA CALL GRAVALOG. *             00000900
      *---------------------------------------------------*             00001000
      * USO: TODO PROGRAMA QUE TEM SECAO 9000-ERRO DEVE   *             00001100
      *      FAZER COPY WLOGERR NO INICIO DA WORKING-     *             00001200
      *      STORAGE E PREENCHER WRK-PROGRAMA/WRK-SECAO/  *             00001300
      *      WRK-MENSAGEM/WRK-STATUS ANTES DO PERFORM.    *             00001400
      *===================================================*             00001500
      *----------------------------------------------------             00001600
      * HISTORICO DE ALTERACOES                                         00001700
      *----------------------------------------------------             00001800
      * DD/MM/AA  QUEM  CHAMADO   DESCRICAO                             00001900
      * --------  ----  --------  ---------------------------           00002000
      * 09/05/89  IVM   SUP-0003  VERSAO ORIGINAL DA AREA DE            00002100
      *                           LOG, COMPARTILHADA POR TODOS          00002200
      *                           OS PROGRAMAS DA BIBLIOTECA.           00002300
      * 19/11/98  VNL   SUP-Y2K1  REVISAO GERAL Y2K - AREA NAO          00002400
      *                           TEM CAMPO DE DATA, SEM IMPACTO.       00002500
      *----------------------------------------------------             00002600
       01 WRK-DADOS.                                                    00002700
           05 WRK-PROGRAMA          PIC X(08).                          00002800
           05 WRK-SECAO             PIC X(04).                          00002900
           05 WRK-MENSAGEM          PIC X(40).                          00003000
           05 WRK-STATUS            PIC X(02).                          00003100
           05 FILLER                PIC X(06).                          00003200
